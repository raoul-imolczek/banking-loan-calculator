000100*-----------------------------------------------------------*
000200* FDSKED01.CBL
000300* Generic print-buffer record for the amortization schedule
000400* listing.  The detail and trailer line layouts live in
000500* WSSTRM01.CBL (working storage) and are MOVEd into this
000600* buffer before each WRITE -- same technique the sales
000700* report uses for its title/detail/total lines against one
000800* PRINTER-RECORD buffer.
000900*-----------------------------------------------------------*
001000* 03/11/94  PJV  ORIGINAL CODING.  REQ LN-0112.
001050* 11/22/94  PJV  WIDENED TO X(33) -- THE AMOUNT COLUMN IN
001060*                WSSTRM01.CBL'S SKED-DETAIL-LINE PICKED UP AN
001070*                EXTRA DIGIT POSITION (LN-0132).
001100*-----------------------------------------------------------*
001200 FD  AMORTIZATION-SCHEDULE-OUT
001300     LABEL RECORDS ARE STANDARD.
001400
001500 01  SKED-PRINT-RECORD                PIC X(33).
