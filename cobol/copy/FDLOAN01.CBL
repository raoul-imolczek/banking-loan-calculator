000100*-----------------------------------------------------------*
000200* FDLOAN01.CBL
000300* Record layout for the loan parameter input file.
000400* One fixed 62-byte record per run.  Every signed field
000500* carries its own sign byte (SIGN LEADING SEPARATE) so the
000600* file can be looked at/edited with a plain text editor --
000700* matches the shop convention used on the voucher and
000800* vendor amount fields.
000900*-----------------------------------------------------------*
001000* 03/11/94  PJV  ORIGINAL CODING.  REQ LN-0112.
001100* 06/14/95  PJV  ADDED LOAN-NUMBER-OF-INSTALLMENTS FOR THE
001200*                FIXED-NUMBER-OF-PAYMENTS REQUEST (LN-0140).
001300*                STILL UNUSED BY THE DAILY-INTEREST ENGINE.
001400* 11/19/99  MDB  Y2K - DATES ALREADY CARRY A 4-DIGIT
001500*                CENTURY (CCYYMMDD).  NO CHANGE REQUIRED.
001600*-----------------------------------------------------------*
001700 FD  LOAN-PARAMETERS-IN
001800     LABEL RECORDS ARE STANDARD.
001900
002000 01  LOAN-PARAMETER-RECORD.
002100     05  LOAN-ANNUAL-RATE              PIC S9V9(6)
002200                                        SIGN IS LEADING SEPARATE.
002300     05  LOAN-NUMBER-OF-INSTALLMENTS   PIC 9(3).
002400     05  LOAN-AMOUNT                   PIC S9(9)V99
002500                                        SIGN IS LEADING SEPARATE.
002600     05  LOAN-BALLOON                  PIC S9(9)V99
002700                                        SIGN IS LEADING SEPARATE.
002800     05  LOAN-MONTHLY-INSTALLMENT      PIC S9(7)V99
002900                                        SIGN IS LEADING SEPARATE.
003000     05  LOAN-START-DATE               PIC 9(8).
003100     05  LOAN-FIRST-REIMBURSEMENT-DATE PIC 9(8).
003200     05  FILLER                        PIC X(1).
