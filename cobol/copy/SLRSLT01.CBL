000100*-----------------------------------------------------------*
000200* SLRSLT01.CBL
000300* SELECT clause for the one-line loan calculation result
000400* summary (APR, row count, reserved total interest)
000500* written by LNAMRT01 at the end of the run.
000600*-----------------------------------------------------------*
000700* 03/11/94  PJV  ORIGINAL CODING.  REQ LN-0112.
000800* 08/02/96  PJV  ASSIGN CHANGED TO LOGICAL NAME TO MATCH
000900*                JCL DD FOR RESULT-SUMMARY-OUT.
001000*-----------------------------------------------------------*
001100     SELECT RESULT-SUMMARY-OUT
001200         ASSIGN TO "RESULT-SUMMARY-OUT"
001300         ORGANIZATION IS LINE SEQUENTIAL.
