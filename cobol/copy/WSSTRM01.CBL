000100*-----------------------------------------------------------*
000200* WSSTRM01.CBL
000300* Working-storage cash-flow stream table for LNAMRT01.
000400* Built once by BUILD-DISBURSEMENT-ENTRY/BUILD-INSTALLMENT-
000500* SCHEDULE, then walked again and again by the APR
000600* bisection (VALUATE-CASH-STREAM) -- it has to live in
000700* working storage, not on the output file, because the
000800* bisection re-reads every row on every trial rate.
000900*
001000* Also carries the print-line layouts for the schedule
001100* listing.  These get MOVEd into SKED-PRINT-RECORD
001200* (FDSKED01.CBL) before each WRITE, the same way the sales
001300* report builds DETAIL-LINE/TOTAL-LINE in working storage
001400* and moves them into PRINTER-RECORD.
001500*-----------------------------------------------------------*
001600* 03/11/94  PJV  ORIGINAL CODING.  REQ LN-0112.
001700* 06/02/94  PJV  TABLE RAISED FROM 360 TO 1200 ROWS AFTER
001800*                A LOW-RATE/LOW-INSTALLMENT TEST CASE RAN
001900*                PAST 30 YEARS OF MONTHLIES (LN-0121).
001910* 11/22/94  PJV  SKED-AMOUNT-OUT WAS ONLY 9 DIGITS WIDE --
001920*                WIDENED TO 10 SO THE COLUMN MATCHES THE
001930*                14-POSITION AMOUNT FIELD THE REPORT LAYOUT
001940*                CALLS FOR.  SKED-PRINT-RECORD IN FDSKED01.CBL
001950*                WIDENED TO MATCH (LN-0132).
002000*-----------------------------------------------------------*
002100 01  STREAM-TABLE-CONTROL.
002200     05  STREAM-ROW-COUNT              PIC S9(5) VALUE ZERO.
002300     05  STREAM-TABLE-IS-FULL          PIC X VALUE "N".
002400         88  STREAM-TABLE-OVERFLOWED    VALUE "Y".
002500
002600 01  STREAM-TABLE.
002700     05  STREAM-ENTRY OCCURS 1200 TIMES
002800                      INDEXED BY STRM-IDX.
002900         10  STREAM-SEQUENCE-NUMBER    PIC 9(5).
003000         10  STREAM-DATE               PIC 9(8).
003100         10  STREAM-AMOUNT             PIC S9(9)V99.
003200
003300*-----------------------------------------------------------*
003400* Alternate (CCYY/MM/DD) view of a stream row's date, used
003500* only when formatting the listing -- loaded by MOVEing
003600* STREAM-DATE(STRM-IDX) in before PERFORM FORMAT-STREAM-DATE.
003700*-----------------------------------------------------------*
003800 01  STREAM-DATE-WORK                  PIC 9(8).
003900 01  FILLER REDEFINES STREAM-DATE-WORK.
004000     05  STREAM-DATE-WORK-CCYY         PIC 9(4).
004100     05  STREAM-DATE-WORK-MM           PIC 9(2).
004200     05  STREAM-DATE-WORK-DD           PIC 9(2).
004300
004400*-----------------------------------------------------------*
004500* Schedule listing detail line -- SEQ(5) DATE(10) AMOUNT(14)
004600* per the report layout.
004700*-----------------------------------------------------------*
004800 01  SKED-DETAIL-LINE.
004900     05  FILLER                        PIC X(1) VALUE SPACE.
005000     05  SKED-SEQ-OUT                  PIC 9(5).
005100     05  FILLER                        PIC X(1) VALUE SPACE.
005200     05  SKED-DATE-OUT.
005300         10  SKED-DATE-CCYY            PIC 9(4).
005400         10  FILLER                    PIC X VALUE "-".
005500         10  SKED-DATE-MM              PIC 9(2).
005600         10  FILLER                    PIC X VALUE "-".
005700         10  SKED-DATE-DD              PIC 9(2).
005800     05  FILLER                        PIC X(1) VALUE SPACE.
005900     05  SKED-AMOUNT-OUT               PIC -9(10).99.
006000     05  FILLER                        PIC X(1) VALUE SPACE.
006100
006200*-----------------------------------------------------------*
006300* Schedule listing trailer line -- row count and APR, the
006400* only "total" this report accumulates.
006500*-----------------------------------------------------------*
006600 01  SKED-TRAILER-LINE.
006700     05  FILLER                        PIC X(1) VALUE SPACE.
006800     05  FILLER                        PIC X(6) VALUE "ROWS: ".
006900     05  SKED-TRAILER-COUNT            PIC ZZZZ9.
007000     05  FILLER                        PIC X(3) VALUE SPACE.
007100     05  FILLER                        PIC X(5) VALUE "APR: ".
007200     05  SKED-TRAILER-APR              PIC -9.9999.
007300     05  FILLER                        PIC X(6) VALUE SPACE.
