000100*-----------------------------------------------------------*
000200* SLLOAN01.CBL
000300* SELECT clause for the loan parameter input file used by
000400* the amortization/APR batch (LNAMRT01).  One fixed record
000500* per run -- this is a single-loan job, not a ledger.
000600*-----------------------------------------------------------*
000700* 03/11/94  PJV  ORIGINAL CODING.  REQ LN-0112.
000800* 08/02/96  PJV  ASSIGN CHANGED FROM "LOANIN" TO LOGICAL
000900*                NAME LOAN-PARAMETERS-IN TO MATCH JCL DD.
001000* 11/19/99  MDB  Y2K - NO DATE FIELDS IN THE SELECT ITSELF,
001100*                RECORD LAYOUT ALREADY CCYYMMDD. NO CHANGE.
001200*-----------------------------------------------------------*
001300     SELECT LOAN-PARAMETERS-IN
001400         ASSIGN TO "LOAN-PARAMETERS-IN"
001500         ORGANIZATION IS LINE SEQUENTIAL.
