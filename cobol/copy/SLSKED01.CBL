000100*-----------------------------------------------------------*
000200* SLSKED01.CBL
000300* SELECT clause for the amortization schedule listing
000400* written by LNAMRT01 -- one line per cash-flow row plus
000500* a one-line trailer.  No key, sequential emission order.
000600*-----------------------------------------------------------*
000700* 03/11/94  PJV  ORIGINAL CODING.  REQ LN-0112.
000800* 08/02/96  PJV  ASSIGN CHANGED TO LOGICAL NAME TO MATCH
000900*                JCL DD FOR AMORTIZATION-SCHEDULE-OUT.
001000*-----------------------------------------------------------*
001100     SELECT AMORTIZATION-SCHEDULE-OUT
001200         ASSIGN TO "AMORTIZATION-SCHEDULE-OUT"
001300         ORGANIZATION IS LINE SEQUENTIAL.
