000100*-----------------------------------------------------------*
000200* FDRSLT01.CBL
000300* Record layout for the one-line loan calculation result
000400* summary -- APR, schedule row count, and the reserved
000500* total-interest field (always zero; see LNAMRT01 change
000600* log -- LOAN SVCS NEVER REQUESTED A TOTAL-INTEREST FIGURE
000700* ON THIS REPORT, SO THE FIELD IS CARRIED ZERO-FILLED FOR
000800* WHATEVER DOWNSTREAM JOB PICKS THIS FILE UP NEXT).
000900*-----------------------------------------------------------*
001000* 03/11/94  PJV  ORIGINAL CODING.  REQ LN-0112.
001100*-----------------------------------------------------------*
001200 FD  RESULT-SUMMARY-OUT
001300     LABEL RECORDS ARE STANDARD.
001400
001500 01  RESULT-SUMMARY-RECORD.
001600     05  RESULT-APR                   PIC S9V9(4)
001700                                        SIGN IS LEADING SEPARATE.
001800     05  RESULT-SCHEDULE-COUNT        PIC 9(5).
001900     05  RESULT-TOTAL-INTEREST        PIC S9(9)V99
002000                                        SIGN IS LEADING SEPARATE.
002100     05  FILLER                        PIC X(1).
