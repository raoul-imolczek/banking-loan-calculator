000100*-----------------------------------------------------------*
000200* WSDATE02.CBL
000300* Working storage for the day-count/leap-year routines in
000400* PLDATE02.CBL and for the APR bisection in LNAMRT01.
000500* Modeled on the DATE-CCYYMMDD/FILLER REDEFINES breakdown
000600* used by the DATE05 date-entry routines, but rebuilt for
000700* actual/365-actual/366 day counting instead of keyboard
000800* date validation.
000900*-----------------------------------------------------------*
001000* 03/11/94  PJV  ORIGINAL CODING.  REQ LN-0112.
001100* 07/29/94  PJV  ADDED THE RANGE (MULTI-YEAR) ACCUMULATORS
001200*                FOR THE APR VALUATION CALL (LN-0118).
001300* 09/02/94  PJV  ADDED THE SAVED-CCYY AND CALENDAR-DAYS-
001400*                BETWEEN SCRATCH FIELDS -- DAYCOUNT-WORK-
001500*                DATE GETS REUSED TOO MANY TIMES DURING ONE
001600*                SPLIT TO TRUST IT TO STILL HOLD THE CALLER'S
001700*                YEAR (LN-0112).
001800* 10/14/94  PJV  ADDED POWERS-OF-TEN-TABLE AND THE APR SCALE
001900*                WORK FIELDS -- THE APR ROUNDS TO A NUMBER OF
002000*                DECIMAL PLACES THAT DEPENDS ON HOW MANY ROWS
002100*                ARE IN THE CASH STREAM, WHICH ISN'T KNOWN
002200*                UNTIL BUILD-INSTALLMENT-SCHEDULE HAS RUN
002300*                (LN-0124).
002400*-----------------------------------------------------------*
002500*-----------------------------------------------------------*
002600* Cumulative days before each month, non-leap year.  Looked
002700* up by COMPUTE-DAY-OF-YEAR; a leap year adds one more day
002800* to every month after February.
002900*-----------------------------------------------------------*
003000 01  CUMULATIVE-DAYS-BEFORE-MONTH.
003100     05  FILLER       PIC 9(3) VALUE 000.
003200     05  FILLER       PIC 9(3) VALUE 031.
003300     05  FILLER       PIC 9(3) VALUE 059.
003400     05  FILLER       PIC 9(3) VALUE 090.
003500     05  FILLER       PIC 9(3) VALUE 120.
003600     05  FILLER       PIC 9(3) VALUE 151.
003700     05  FILLER       PIC 9(3) VALUE 181.
003800     05  FILLER       PIC 9(3) VALUE 212.
003900     05  FILLER       PIC 9(3) VALUE 243.
004000     05  FILLER       PIC 9(3) VALUE 273.
004100     05  FILLER       PIC 9(3) VALUE 304.
004200     05  FILLER       PIC 9(3) VALUE 334.
004300 01  FILLER REDEFINES CUMULATIVE-DAYS-BEFORE-MONTH.
004400     05  CUM-DAYS-TABLE OCCURS 12 TIMES
004500                        INDEXED BY CUM-DAYS-IDX.
004600         10  CUM-DAYS-BEFORE        PIC 9(3).
004700
004800*-----------------------------------------------------------*
004900* Powers of ten, used to rescale the APR working fields to
005000* whatever number of decimal places APR-SCALE-K calls for
005100* without an intrinsic FUNCTION -- multiply, round to an
005200* integer, divide back down.
005300*-----------------------------------------------------------*
005400 01  POWERS-OF-TEN-TABLE.
005500     05  FILLER       PIC 9(8) VALUE 00000001.
005600     05  FILLER       PIC 9(8) VALUE 00000010.
005700     05  FILLER       PIC 9(8) VALUE 00000100.
005800     05  FILLER       PIC 9(8) VALUE 00001000.
005900     05  FILLER       PIC 9(8) VALUE 00010000.
006000     05  FILLER       PIC 9(8) VALUE 00100000.
006100     05  FILLER       PIC 9(8) VALUE 01000000.
006200     05  FILLER       PIC 9(8) VALUE 10000000.
006300 01  FILLER REDEFINES POWERS-OF-TEN-TABLE.
006400     05  POWER-OF-TEN OCCURS 8 TIMES
006500                      INDEXED BY POWER-IDX
006600                      PIC 9(8).
006700
006800*-----------------------------------------------------------*
006900* Work date broken into CCYY/MM/DD -- re-used for whichever
007000* date is currently being decomposed (start, end, Dec 31 of
007100* a year, Jan 1 of a year, ...).
007200*-----------------------------------------------------------*
007300 01  DAYCOUNT-WORK-DATE                PIC 9(8).
007400 01  FILLER REDEFINES DAYCOUNT-WORK-DATE.
007500     05  DAYCOUNT-WORK-CCYY            PIC 9(4).
007600     05  DAYCOUNT-WORK-MM              PIC 9(2).
007700     05  DAYCOUNT-WORK-DD              PIC 9(2).
007800
007900*-----------------------------------------------------------*
008000* Leap-year test -- LEAP-TEST-YEAR in, LEAP-TEST-FLAG out.
008100*-----------------------------------------------------------*
008200 77  LEAP-TEST-YEAR                    PIC 9(4).
008300 77  LEAP-TEST-QUOTIENT                PIC 9(4).
008400 77  LEAP-TEST-REMAINDER               PIC 9(4).
008500 77  LEAP-TEST-FLAG                    PIC X.
008600     88  LEAP-TEST-YEAR-IS-LEAP        VALUE "Y".
008700
008800*-----------------------------------------------------------*
008900* Day-of-year -- reads DAYCOUNT-WORK-CCYY/MM/DD, returns
009000* DAYCOUNT-DAY-OF-YEAR and (for the same year) DAYCOUNT-
009100* DAYS-IN-YEAR.
009200*-----------------------------------------------------------*
009300 77  DAYCOUNT-DAY-OF-YEAR              PIC S9(3).
009400 77  DAYCOUNT-DAYS-IN-YEAR             PIC S9(3).
009500
009600*-----------------------------------------------------------*
009700* Day-count split, per-period (<=1 year) -- DAYCOUNT-
009800* START-DATE/END-DATE in, DAYCOUNT-DAYS-365/366 out.
009900*-----------------------------------------------------------*
010000 77  DAYCOUNT-START-DATE               PIC 9(8).
010100 77  DAYCOUNT-END-DATE                 PIC 9(8).
010200 77  DAYCOUNT-DAYS-365                 PIC S9(5).
010300 77  DAYCOUNT-DAYS-366                 PIC S9(5).
010400 77  DAYCOUNT-START-IS-LEAP            PIC X.
010500     88  DAYCOUNT-START-YEAR-IS-LEAP   VALUE "Y".
010600 77  DAYCOUNT-END-IS-LEAP              PIC X.
010700     88  DAYCOUNT-END-YEAR-IS-LEAP     VALUE "Y".
010800 77  DAYCOUNT-ERROR-FLAG               PIC X.
010900     88  DAYCOUNT-RANGE-IS-INVALID     VALUE "Y".
011000
011100*-----------------------------------------------------------*
011200* Saved CCYY of START-DATE/END-DATE -- DAYCOUNT-WORK-DATE
011300* gets reused for other dates while the split is running, so
011400* the caller's year has to be parked somewhere stable.
011500*-----------------------------------------------------------*
011600 77  DAYCOUNT-START-CCYY-SAVE          PIC 9(4).
011700 77  DAYCOUNT-END-CCYY-SAVE            PIC 9(4).
011800
011900*-----------------------------------------------------------*
012000* COMPUTE-CALENDAR-DAYS-BETWEEN scratch -- day-of-year and
012100* year-length of START-DATE, day-of-year of END-DATE, and
012200* the resulting calendar-day count.
012300*-----------------------------------------------------------*
012400 77  DAYCOUNT-START-DOY                PIC S9(3).
012500 77  DAYCOUNT-START-YEAR-LENGTH        PIC S9(3).
012600 77  DAYCOUNT-END-DOY                  PIC S9(3).
012700 77  DAYCOUNT-CALENDAR-DAYS            PIC S9(5).
012800
012900*-----------------------------------------------------------*
013000* Day-count split, full-range (multi-year), used only by
013100* the APR valuation -- same START-DATE/END-DATE, separate
013200* accumulators so the range split can call the per-period
013300* split for the partial years without clobbering its own
013400* totals.
013500*-----------------------------------------------------------*
013600 77  DAYCOUNT-RANGE-DAYS-365           PIC S9(7).
013700 77  DAYCOUNT-RANGE-DAYS-366           PIC S9(7).
013800 77  DAYCOUNT-YEAR-WORK                PIC 9(4).
013900 77  DAYCOUNT-END-SAVE                 PIC 9(8).
014000 01  DAYCOUNT-FIRST-PARTIAL-END        PIC 9(8).
014100 01  FILLER REDEFINES DAYCOUNT-FIRST-PARTIAL-END.
014200     05  DAYCOUNT-FP-CCYY              PIC 9(4).
014300     05  DAYCOUNT-FP-MM                PIC 9(2).
014400     05  DAYCOUNT-FP-DD                PIC 9(2).
014500 01  DAYCOUNT-LAST-PARTIAL-START       PIC 9(8).
014600 01  FILLER REDEFINES DAYCOUNT-LAST-PARTIAL-START.
014700     05  DAYCOUNT-LP-CCYY              PIC 9(4).
014800     05  DAYCOUNT-LP-MM                PIC 9(2).
014900     05  DAYCOUNT-LP-DD                PIC 9(2).
015000
015100*-----------------------------------------------------------*
015200* Next reimbursement date rule.  FIRST-
015300* REIMB-DAY-OF-MONTH is captured once, by EDIT-FIRST-
015400* REIMBURSEMENT-DATE, off LOAN-FIRST-REIMBURSEMENT-DATE --
015500* DAYCOUNT-WORK-DATE is too busy being reused elsewhere to
015600* trust it to still hold that day by the time the schedule
015700* loop needs it.
015800*-----------------------------------------------------------*
015900 77  SCHEDULE-CURRENT-DATE             PIC 9(8).
016000 77  NEXT-REIMBURSEMENT-DATE           PIC 9(8).
016100 01  NEXT-DATE-WORK                    PIC 9(8).
016200 01  FILLER REDEFINES NEXT-DATE-WORK.
016300     05  NEXT-DATE-WORK-CCYY           PIC 9(4).
016400     05  NEXT-DATE-WORK-MM             PIC 9(2).
016500     05  NEXT-DATE-WORK-DD             PIC 9(2).
016600 77  FIRST-REIMB-DAY-OF-MONTH          PIC 9(2).
016700
016800*-----------------------------------------------------------*
016900* APR bisection scratch fields.  APR-LOW-RATE/APR-HIGH-
017000* RATE/APR-TEST-RATE are always held to 5 decimal places;
017100* APR-SUM/APR-DIVISOR/APR-VALUATED carry extra decimal
017200* positions and get rescaled down to (2 + APR-SCALE-K)
017300* places by ROUND-HALF-UP-TO-RESCALE-DECIMALS before each
017400* comparison, the same scale convention used throughout
017500* this discounting routine.
017600*-----------------------------------------------------------*
017700 77  APR-LOW-RATE                      PIC S9V9(5).
017800 77  APR-HIGH-RATE                     PIC S9V9(5) VALUE 10.00000.
017900 77  APR-TEST-RATE                     PIC S9V9(5).
018000 77  APR-TEST-RATE-RAW                 PIC S9V9(10).
018100 77  APR-BRACKET-WIDTH                 PIC S9V9(5).
018200 77  APR-ROW-COUNT                     PIC S9(5).
018300 77  APR-SCALE-K                       PIC S9(3).
018400 77  APR-WORK-SCALE                    PIC S9(3).
018500 77  APR-SUM                           PIC S9(9)V9(10).
018600 77  APR-POWER                         PIC S9(3)V9(10).
018700 77  APR-POWER-WHOLE                   PIC S9(5).
018800 77  APR-POWER-FRACTION                PIC S9(3)V9(10).
018900 77  APR-POWER-COUNTER                 PIC S9(5).
019000 77  APR-GROWTH-BASE                   PIC S9(3)V9(10).
019100 77  APR-DIVISOR-RAW                   PIC S9(9)V9(10).
019200 77  APR-DIVISOR                       PIC S9(9)V9(10).
019300 77  APR-VALUATED                      PIC S9(9)V9(10).
019400
019500*-----------------------------------------------------------*
019600* Generic decimal-rescale scratch, shared by ROUND-HALF-UP-
019700* TO-RESCALE-DECIMALS (DIVISOR/VALUATED, signed-safe via the
019800* standard ROUNDED clause) and ROUND-APR-TEST-RATE-HALF-DOWN
019900* (TEST-APR's midpoint, always non-negative, rounded by
020000* hand since this era's COBOL has no ROUNDED MODE IS clause).
020100*-----------------------------------------------------------*
020200 77  RESCALE-VALUE-IN                  PIC S9(9)V9(10).
020300 77  RESCALE-VALUE-OUT                 PIC S9(9)V9(10).
020400 77  RESCALE-DECIMALS                  PIC S9(3).
020500 77  RESCALE-SCALED-INTEGER            PIC S9(12).
020600 77  RESCALE-SCALED-WORK               PIC S9(12)V9(10).
020700 77  RESCALE-FRACTION-PART             PIC S9(12)V9(10).
