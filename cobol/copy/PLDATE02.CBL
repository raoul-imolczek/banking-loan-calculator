000100*-----------------------------------------------------------*
000200* PLDATE02.CBL
000300* Procedure-library copy member -- day-count routines.
000400* COPYd into LNAMRT01's PROCEDURE DIVISION.  Leap-year test,
000500* day-of-year, the per-period (<=1 year) actual/365 +
000600* actual/366 day-count split, the full-range (multi-year)
000700* split used only by the APR valuation, and the next-
000800* reimbursement-date rule.  Working fields are in
000900* WSDATE02.CBL.
001000*-----------------------------------------------------------*
001100* 03/11/94  PJV  ORIGINAL CODING.  REQ LN-0112.
001200* 07/29/94  PJV  ADDED COMPUTE-RANGE-DAY-SPLIT FOR THE APR
001300*                VALUATION CALL, WHICH CAN SPAN MORE THAN
001400*                ONE CALENDAR YEAR BOUNDARY (LN-0118).
001500* 09/02/94  PJV  COMPUTE-CALENDAR-DAYS-BETWEEN FACTORED OUT
001600*                OF COMPUTE-PERIOD-DAY-SPLIT -- SAME DAY-OF-
001700*                YEAR SUBTRACTION WAS BEING COPIED INTO
001800*                BOTH LEAP/LEAP AND NONLEAP/NONLEAP LEGS.
001810* 11/18/94  PJV  FIXED COMPUTE-RANGE-DAY-SPLIT -- DAYCOUNT-
001820*                YEAR-WORK WAS NOT SET BACK TO THE START YEAR
001830*                UNTIL AFTER ADD-WHOLE-INTERVENING-YEARS HAD
001840*                ALREADY RUN, SO ANY APR VALUATION MORE THAN
001850*                ONE CALENDAR YEAR OUT LOOPED THE INTERVENING-
001860*                YEARS COUNTER UP FROM WHATEVER GARBAGE WAS
001870*                LEFT IN IT.  MOVE NOW HAPPENS BEFORE THE
001880*                PERFORM (LN-0131).
001900*-----------------------------------------------------------*
002000*---------------------------------------------------------------*
002100 TEST-IF-LEAP-YEAR.
002200     MOVE "N" TO LEAP-TEST-FLAG.
002300     DIVIDE LEAP-TEST-YEAR BY 400
002400         GIVING LEAP-TEST-QUOTIENT
002500         REMAINDER LEAP-TEST-REMAINDER.
002600     IF LEAP-TEST-REMAINDER = 0
002700         MOVE "Y" TO LEAP-TEST-FLAG
002800     ELSE
002900         DIVIDE LEAP-TEST-YEAR BY 100
003000             GIVING LEAP-TEST-QUOTIENT
003100             REMAINDER LEAP-TEST-REMAINDER
003200         IF LEAP-TEST-REMAINDER = 0
003300             MOVE "N" TO LEAP-TEST-FLAG
003400         ELSE
003500             DIVIDE LEAP-TEST-YEAR BY 4
003600                 GIVING LEAP-TEST-QUOTIENT
003700                 REMAINDER LEAP-TEST-REMAINDER
003800             IF LEAP-TEST-REMAINDER = 0
003900                 MOVE "Y" TO LEAP-TEST-FLAG
004000             ELSE
004100                 MOVE "N" TO LEAP-TEST-FLAG.
004200
004300*---------------------------------------------------------------*
004400* Reads DAYCOUNT-WORK-CCYY/MM/DD (caller MOVEs the date into
004500* DAYCOUNT-WORK-DATE first).  Returns DAYCOUNT-DAY-OF-YEAR
004600* and DAYCOUNT-DAYS-IN-YEAR.
004700*---------------------------------------------------------------*
004800 COMPUTE-DAY-OF-YEAR.
004900     MOVE DAYCOUNT-WORK-CCYY TO LEAP-TEST-YEAR.
005000     PERFORM TEST-IF-LEAP-YEAR.
005100
005200     IF LEAP-TEST-YEAR-IS-LEAP
005300         MOVE 366 TO DAYCOUNT-DAYS-IN-YEAR
005400     ELSE
005500         MOVE 365 TO DAYCOUNT-DAYS-IN-YEAR.
005600
005700     SET CUM-DAYS-IDX TO DAYCOUNT-WORK-MM.
005800     COMPUTE DAYCOUNT-DAY-OF-YEAR =
005900             CUM-DAYS-BEFORE(CUM-DAYS-IDX) + DAYCOUNT-WORK-DD.
006000
006100     IF LEAP-TEST-YEAR-IS-LEAP AND DAYCOUNT-WORK-MM > 2
006200         ADD 1 TO DAYCOUNT-DAY-OF-YEAR.
006300
006400*---------------------------------------------------------------*
006500* Calendar days between two dates at most one year apart.
006600* Reads DAYCOUNT-START-DATE/DAYCOUNT-END-DATE, returns the
006700* count in DAYCOUNT-CALENDAR-DAYS.  Used by COMPUTE-PERIOD-
006800* DAY-SPLIT -- not a day-count-split result by itself.
006900*---------------------------------------------------------------*
007000 COMPUTE-CALENDAR-DAYS-BETWEEN.
007100     MOVE DAYCOUNT-START-DATE TO DAYCOUNT-WORK-DATE.
007200     PERFORM COMPUTE-DAY-OF-YEAR.
007300     MOVE DAYCOUNT-DAY-OF-YEAR  TO DAYCOUNT-START-DOY.
007400     MOVE DAYCOUNT-DAYS-IN-YEAR TO DAYCOUNT-START-YEAR-LENGTH.
007500
007600     MOVE DAYCOUNT-END-DATE TO DAYCOUNT-WORK-DATE.
007700     PERFORM COMPUTE-DAY-OF-YEAR.
007800     MOVE DAYCOUNT-DAY-OF-YEAR TO DAYCOUNT-END-DOY.
007900
008000     IF DAYCOUNT-START-CCYY-SAVE = DAYCOUNT-END-CCYY-SAVE
008100         COMPUTE DAYCOUNT-CALENDAR-DAYS =
008200                 DAYCOUNT-END-DOY - DAYCOUNT-START-DOY
008300     ELSE
008400         COMPUTE DAYCOUNT-CALENDAR-DAYS =
008500                 (DAYCOUNT-START-YEAR-LENGTH - DAYCOUNT-START-DOY)
008600                  + DAYCOUNT-END-DOY.
008700
008800*---------------------------------------------------------------*
008900* DAY-COUNT SPLIT ROUTINE, PER-PERIOD (<=1 YEAR).  DAYCOUNT-
009000* START-DATE/END-DATE in, DAYCOUNT-DAYS-365/366 out.
009100*---------------------------------------------------------------*
009200 COMPUTE-PERIOD-DAY-SPLIT.
009300     MOVE "N" TO DAYCOUNT-ERROR-FLAG.
009400     MOVE ZERO TO DAYCOUNT-DAYS-365 DAYCOUNT-DAYS-366.
009500
009600     MOVE DAYCOUNT-START-DATE TO DAYCOUNT-WORK-DATE.
009700     MOVE DAYCOUNT-WORK-CCYY  TO DAYCOUNT-START-CCYY-SAVE.
009800     MOVE DAYCOUNT-END-DATE   TO DAYCOUNT-WORK-DATE.
009900     MOVE DAYCOUNT-WORK-CCYY  TO DAYCOUNT-END-CCYY-SAVE.
010000
010100     IF DAYCOUNT-START-DATE > DAYCOUNT-END-DATE
010200         OR DAYCOUNT-END-CCYY-SAVE - DAYCOUNT-START-CCYY-SAVE > 1
010300         MOVE "Y" TO DAYCOUNT-ERROR-FLAG
010400     ELSE
010500         MOVE DAYCOUNT-START-CCYY-SAVE TO LEAP-TEST-YEAR
010600         PERFORM TEST-IF-LEAP-YEAR
010700         MOVE LEAP-TEST-FLAG TO DAYCOUNT-START-IS-LEAP
010800         MOVE DAYCOUNT-END-CCYY-SAVE TO LEAP-TEST-YEAR
010900         PERFORM TEST-IF-LEAP-YEAR
011000         MOVE LEAP-TEST-FLAG TO DAYCOUNT-END-IS-LEAP
011100
011200         IF DAYCOUNT-START-YEAR-IS-LEAP
011300             IF DAYCOUNT-END-YEAR-IS-LEAP
011400                 PERFORM COMPUTE-CALENDAR-DAYS-BETWEEN
011500                 MOVE DAYCOUNT-CALENDAR-DAYS TO DAYCOUNT-DAYS-366
011600             ELSE
011700                 PERFORM SPLIT-LEAP-TO-NONLEAP
011800         ELSE
011900             IF DAYCOUNT-END-YEAR-IS-LEAP
012000                 PERFORM SPLIT-NONLEAP-TO-LEAP
012100             ELSE
012200                 PERFORM COMPUTE-CALENDAR-DAYS-BETWEEN
012300                 MOVE DAYCOUNT-CALENDAR-DAYS TO DAYCOUNT-DAYS-365.
012400
012500*---------------------------------------------------------------*
012600* START in a leap year, END in the following non-leap year.
012700*---------------------------------------------------------------*
012800 SPLIT-LEAP-TO-NONLEAP.
012900     MOVE DAYCOUNT-END-DATE TO DAYCOUNT-WORK-DATE.
013000     PERFORM COMPUTE-DAY-OF-YEAR.
013100     SUBTRACT 1 FROM DAYCOUNT-DAY-OF-YEAR GIVING DAYCOUNT-DAYS-365.
013200
013300     MOVE DAYCOUNT-START-DATE TO DAYCOUNT-WORK-DATE.
013400     PERFORM COMPUTE-DAY-OF-YEAR.
013500     COMPUTE DAYCOUNT-DAYS-366 =
013600             DAYCOUNT-DAYS-IN-YEAR - DAYCOUNT-DAY-OF-YEAR.
013700
013800*---------------------------------------------------------------*
013900* START on Dec 31 of a non-leap year, END in the following
014000* leap year.
014100*---------------------------------------------------------------*
014200 SPLIT-NONLEAP-TO-LEAP.
014300     MOVE DAYCOUNT-START-DATE TO DAYCOUNT-WORK-DATE.
014400     PERFORM COMPUTE-DAY-OF-YEAR.
014500     COMPUTE DAYCOUNT-DAYS-365 =
014600             DAYCOUNT-DAYS-IN-YEAR - DAYCOUNT-DAY-OF-YEAR.
014700
014800     MOVE DAYCOUNT-END-DATE TO DAYCOUNT-WORK-DATE.
014900     PERFORM COMPUTE-DAY-OF-YEAR.
015000     SUBTRACT 1 FROM DAYCOUNT-DAY-OF-YEAR GIVING DAYCOUNT-DAYS-366.
015100
015200*---------------------------------------------------------------*
015300* DAY-COUNT SPLIT ROUTINE, FULL-RANGE -- USED ONLY BY THE APR
015400* VALUATION (VALUATE-CASH-STREAM).  DAYCOUNT-START-DATE/
015500* END-DATE in, DAYCOUNT-RANGE-DAYS-365/366 out.  Whole
015600* intervening years are added a year at a time; the first
015700* and last (partial) years are each run back through
015800* COMPUTE-PERIOD-DAY-SPLIT, which only ever sees a <=1 year
015900* span.
016000*---------------------------------------------------------------*
016100 COMPUTE-RANGE-DAY-SPLIT.
016200     MOVE DAYCOUNT-START-DATE TO DAYCOUNT-WORK-DATE.
016300     MOVE DAYCOUNT-WORK-CCYY  TO DAYCOUNT-START-CCYY-SAVE.
016400     MOVE DAYCOUNT-END-DATE   TO DAYCOUNT-WORK-DATE.
016500     MOVE DAYCOUNT-WORK-CCYY  TO DAYCOUNT-END-CCYY-SAVE.
016600
016700     IF DAYCOUNT-END-CCYY-SAVE - DAYCOUNT-START-CCYY-SAVE <= 1
016800         PERFORM COMPUTE-PERIOD-DAY-SPLIT
016900         MOVE DAYCOUNT-DAYS-365 TO DAYCOUNT-RANGE-DAYS-365
017000         MOVE DAYCOUNT-DAYS-366 TO DAYCOUNT-RANGE-DAYS-366
017100     ELSE
017200         MOVE ZERO TO DAYCOUNT-RANGE-DAYS-365
017300                       DAYCOUNT-RANGE-DAYS-366
017400
017500         MOVE DAYCOUNT-START-CCYY-SAVE TO DAYCOUNT-FP-CCYY
017600         MOVE 12                       TO DAYCOUNT-FP-MM
017700         MOVE 31                       TO DAYCOUNT-FP-DD
017800         MOVE DAYCOUNT-END-DATE         TO DAYCOUNT-END-SAVE
017900         MOVE DAYCOUNT-FIRST-PARTIAL-END TO DAYCOUNT-END-DATE
018000         PERFORM COMPUTE-PERIOD-DAY-SPLIT
018100         ADD DAYCOUNT-DAYS-365 TO DAYCOUNT-RANGE-DAYS-365
018200         ADD DAYCOUNT-DAYS-366 TO DAYCOUNT-RANGE-DAYS-366
018300
018350         MOVE DAYCOUNT-START-CCYY-SAVE TO DAYCOUNT-YEAR-WORK
018400         PERFORM ADD-WHOLE-INTERVENING-YEARS
018500
018600         MOVE DAYCOUNT-END-CCYY-SAVE TO DAYCOUNT-LP-CCYY
018700         MOVE 01                       TO DAYCOUNT-LP-MM
018800         MOVE 01                       TO DAYCOUNT-LP-DD
018900         MOVE DAYCOUNT-LAST-PARTIAL-START TO DAYCOUNT-START-DATE
019000         MOVE DAYCOUNT-END-SAVE            TO DAYCOUNT-END-DATE
019100         PERFORM COMPUTE-PERIOD-DAY-SPLIT
019200         ADD DAYCOUNT-DAYS-365 TO DAYCOUNT-RANGE-DAYS-365
019300         ADD DAYCOUNT-DAYS-366 TO DAYCOUNT-RANGE-DAYS-366.
019600
019700 ADD-WHOLE-INTERVENING-YEARS.
019800     ADD 1 TO DAYCOUNT-YEAR-WORK.
019900     PERFORM ADD-ONE-INTERVENING-YEAR
020000         UNTIL DAYCOUNT-YEAR-WORK >= DAYCOUNT-END-CCYY-SAVE.
020100
020200 ADD-ONE-INTERVENING-YEAR.
020300     MOVE DAYCOUNT-YEAR-WORK TO LEAP-TEST-YEAR.
020400     PERFORM TEST-IF-LEAP-YEAR.
020500     IF LEAP-TEST-YEAR-IS-LEAP
020600         ADD 366 TO DAYCOUNT-RANGE-DAYS-366
020700     ELSE
020800         ADD 365 TO DAYCOUNT-RANGE-DAYS-365.
020900     ADD 1 TO DAYCOUNT-YEAR-WORK.
021000
021100*---------------------------------------------------------------*
021200* NEXT REIMBURSEMENT DATE RULE.  SCHEDULE-CURRENT-DATE/
021300* LOAN-FIRST-REIMBURSEMENT-DATE in, NEXT-REIMBURSEMENT-DATE
021400* out.
021500*---------------------------------------------------------------*
021600 COMPUTE-NEXT-REIMBURSEMENT-DATE.
021700     IF SCHEDULE-CURRENT-DATE < LOAN-FIRST-REIMBURSEMENT-DATE
021800         MOVE LOAN-FIRST-REIMBURSEMENT-DATE
021900             TO NEXT-REIMBURSEMENT-DATE
022000     ELSE
022100         MOVE SCHEDULE-CURRENT-DATE TO NEXT-DATE-WORK
022200         IF NEXT-DATE-WORK-MM = 12
022300             ADD 1 TO NEXT-DATE-WORK-CCYY
022400             MOVE 1 TO NEXT-DATE-WORK-MM
022500             MOVE FIRST-REIMB-DAY-OF-MONTH TO NEXT-DATE-WORK-DD
022600             MOVE NEXT-DATE-WORK TO NEXT-REIMBURSEMENT-DATE
022700         ELSE
022800             ADD 1 TO NEXT-DATE-WORK-MM
022900             MOVE FIRST-REIMB-DAY-OF-MONTH TO NEXT-DATE-WORK-DD
023000             MOVE NEXT-DATE-WORK TO NEXT-REIMBURSEMENT-DATE.
