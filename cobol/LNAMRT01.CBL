000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LNAMRT01.
000300 AUTHOR.        P J VANBENTHEM.
000400 INSTALLATION.  CONSUMER LOAN SERVICES -- BATCH SYSTEMS.
000500 DATE-WRITTEN.  03/11/94.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED.  LOAN SERVICING BATCH SUITE.
000800*-----------------------------------------------------------*
000900* LNAMRT01 -- SINGLE-LOAN AMORTIZATION SCHEDULE AND APR
001000* CALCULATOR.  READS ONE LOAN-PARAMETERS RECORD, BUILDS THE
001100* DAILY-INTEREST DISBURSEMENT-PLUS-INSTALLMENTS CASH-FLOW
001200* STREAM DOWN TO THE BALLOON, RUNS THE APR BISECTION OVER
001300* THAT STREAM, AND WRITES THE AMORTIZATION SCHEDULE LISTING
001400* PLUS A ONE-LINE RESULT SUMMARY.  ONE LOAN, ONE RUN -- THIS
001500* IS NOT A MULTI-ACCOUNT LEDGER JOB.
001600*-----------------------------------------------------------*
001700* CHANGE LOG
001800*-----------------------------------------------------------*
001900* 03/11/94  PJV  ORIGINAL CODING.  REQ LN-0112.  DAILY-
002000*                INTEREST ENGINE, FIXED MONTHLY INSTALLMENT,
002100*                ACTUAL/365-ACTUAL/366 DAY COUNT.
002200* 04/02/94  PJV  ADDED BALLOON EDIT (BALLOON <= LOAN-AMOUNT)
002300*                AFTER LOAN SVCS KICKED BACK A NEGATIVE-
002400*                BALANCE SCHEDULE ON A TEST BALLOON LOAN
002500*                (LN-0115).
002600* 06/02/94  PJV  STREAM TABLE RAISED 360 -> 1200 ROWS (SEE
002700*                WSSTRM01).  ADDED THE OVERFLOW ABORT IN
002800*                BUILD-INSTALLMENT-SCHEDULE (LN-0121).
002900* 07/29/94  PJV  APR BISECTION ADDED (CALCULATE-LOAN-APR,
003000*                NARROW-APR-BRACKET, VALUATE-CASH-STREAM).
003100*                VALUATION USES THE FULL-RANGE DAY-COUNT
003200*                SPLIT, NOT THE PER-PERIOD ONE (LN-0118).
003300* 08/04/94  PJV  FOUND THE BISECTION NEVER NARROWS THE
003400*                BRACKET -- TRACED TO THE STOP-CONDITION
003500*                SIGN.  TOOK THIS TO LOAN SVCS AND WAS TOLD
003600*                TO LEAVE IT ALONE: THE ACCEPTANCE TEST ONLY
003700*                EXERCISES A 0% LOAN, WHICH COMES OUT RIGHT
003800*                EITHER WAY, AND THEY DON'T WANT THE REPORTED
003900*                APR TO MOVE UNTIL THEY'VE RE-RUN THEIR OWN
004000*                NUMBERS.  LEAVING AS-IS PER THEIR REQUEST
004100*                (LN-0122) -- SEE NOTE AT CALCULATE-LOAN-APR.
004200* 10/14/94  PJV  ADDED THE (2+K)-DECIMAL WORKING SCALE TO THE
004300*                PER-ROW DISCOUNTING SO LONG SCHEDULES DON'T
004400*                LOSE PRECISION IN THE SUM (LN-0124).
004500* 01/09/95  PJV  EDIT-FIRST-REIMBURSEMENT-DATE NOW REJECTS
004600*                DAY-OF-MONTH > 28 INSTEAD OF JUST > 31 --
004700*                A 29TH-OF-THE-MONTH TEST LOAN ROLLED INTO
004800*                MARCH 1ST IN A NON-LEAP FEBRUARY (LN-0129).
004900* 11/30/98  MDB  Y2K REVIEW: ALL DATE FIELDS ARE ALREADY
005000*                CCYYMMDD (9(8)), NO 2-DIGIT YEAR WINDOWING
005100*                ANYWHERE IN THIS PROGRAM OR ITS COPYBOOKS.
005200*                NO CHANGES REQUIRED.  SIGNED OFF PER THE
005300*                DIVISION Y2K CERTIFICATION SWEEP (LN-0140).
005400* 03/22/01  MDB  RESULT-SUMMARY-OUT WAS BEING LEFT OPEN ON
005500*                THE REJECT-LOAN-PARAMETERS PATH, SHOWING UP
005600*                AS A ZERO-LENGTH FILE INSTEAD OF NO FILE.
005700*                CLOSING-PROCEDURE NOW RUNS REGARDLESS (LN-
005800*                0151).
005900* 09/18/06  RKT  ADDED THE LOAN-ABORT-REASON DISPLAY LINE SO
006000*                OPERATIONS DOESN'T HAVE TO OPEN THE JOB LOG
006100*                TO SEE WHY A RUN PRODUCED NO OUTPUT (LN-
006200*                0168).
006210* 04/11/07  RKT  A 360-MONTH TEST LOAN TRIPPED THE 1200-ROW
006220*                OVERFLOW ABORT IN ADD-STREAM-ENTRY, BUT THE
006230*                SCHEDULE KEPT RUNNING TO CALCULATE-LOAN-APR
006240*                AGAINST THE TRUNCATED STREAM AND WROTE A
006250*                SCHEDULE LISTING AND RESULT SUMMARY ANYWAY.
006260*                BUILD-INSTALLMENT-SCHEDULE NOW STOPS THE
006270*                LOOP THE SAME PASS THE OVERFLOW TRIPS, AND
006280*                MAIN-PROCESS ROUTES TO REJECT-LOAN-PARAMETERS
006290*                INSTEAD OF THE APR/WRITE STEPS (LN-0133).
006300*-----------------------------------------------------------*
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM.
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     COPY "SLLOAN01.CBL".
007100     COPY "SLSKED01.CBL".
007200     COPY "SLRSLT01.CBL".
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600     COPY "FDLOAN01.CBL".
007700     COPY "FDSKED01.CBL".
007800     COPY "FDRSLT01.CBL".
007900
008000 WORKING-STORAGE SECTION.
008100     COPY "WSSTRM01.CBL".
008200     COPY "WSDATE02.CBL".
008300
008400*-----------------------------------------------------------*
008500* RUN SWITCHES.
008600*-----------------------------------------------------------*
008700 77  LOAN-FILE-EOF-SW          PIC X VALUE "N".
008800     88  LOAN-FILE-IS-AT-END   VALUE "Y".
008900 77  LOAN-EDIT-SW              PIC X VALUE "Y".
009000     88  LOAN-PARAMETERS-ARE-VALID    VALUE "Y".
009100     88  LOAN-PARAMETERS-ARE-INVALID  VALUE "N".
009200
009400*-----------------------------------------------------------*
009500* AMORTIZATION WORK FIELDS.  STREAM-BALANCE-WORK CARRIES
009600* FULL PRECISION THROUGH THE ACCRUAL LOOP (SEE DESIGN NOTE
009700* ON THE INTEREST-ACCRUAL FORMULA BELOW) -- ONLY THE EMITTED
009800* ROW AMOUNT AND THE FINAL APR ARE EVER ROUNDED.
009900*-----------------------------------------------------------*
010000 77  STREAM-BALANCE-WORK          PIC S9(9)V9(10).
010100 77  DAYCOUNT-365-FACTOR          PIC S9(3)V9(10).
010200 77  DAYCOUNT-366-FACTOR          PIC S9(3)V9(10).
010300 77  LOAN-GROWTH-FACTOR           PIC S9(3)V9(10).
010400 77  LOAN-BALANCE-AFTER-ACCRUAL   PIC S9(9)V9(10).
010500 77  LOAN-ROW-AMOUNT-WORK         PIC S9(9)V99.
010600 77  LOAN-ROW-DATE-WORK           PIC 9(8).
010700
010900*-----------------------------------------------------------*
011000* ABORT MESSAGE -- WRITTEN TO THE OPERATOR CONSOLE WHEN A
011100* RUN IS REJECTED, SO THE JOB LOG SHOWS WHY NO OUTPUT WAS
011200* PRODUCED WITHOUT HAVING TO GO LOOK AT THE DATA.
011300*-----------------------------------------------------------*
011400 01  LOAN-ABORT-MESSAGE-LINE.
011500     05  FILLER                    PIC X(22)
011600                                   VALUE "LNAMRT01 - SETTINGS ".
011700     05  FILLER                    PIC X(14)
011800                                   VALUE "ERROR - REASON ".
011900     05  LOAN-ABORT-REASON         PIC X(30) VALUE SPACE.
012000
012100 PROCEDURE DIVISION.
012200     COPY "PLDATE02.CBL".
012300
012400*-----------------------------------------------------------*
012500* CONTROL SKELETON.
012600*-----------------------------------------------------------*
012700 PROGRAM-BEGIN.
012800     PERFORM OPENING-PROCEDURE.
012900     PERFORM MAIN-PROCESS.
013000     PERFORM CLOSING-PROCEDURE.
013100
013200 PROGRAM-EXIT.
013300     STOP RUN.
013400
013500 PROGRAM-DONE.
013600     EXIT.
013700
013800 OPENING-PROCEDURE.
013900     OPEN INPUT  LOAN-PARAMETERS-IN.
014000     OPEN OUTPUT AMORTIZATION-SCHEDULE-OUT.
014100     OPEN OUTPUT RESULT-SUMMARY-OUT.
014200
014300 CLOSING-PROCEDURE.
014400     CLOSE LOAN-PARAMETERS-IN.
014500     CLOSE AMORTIZATION-SCHEDULE-OUT.
014600     CLOSE RESULT-SUMMARY-OUT.
014700
014800*-----------------------------------------------------------*
014900* MAIN-PROCESS -- ONE LOAN-PARAMETERS RECORD IS READ AND
015000* EITHER RUN ALL THE WAY THROUGH TO THE TWO OUTPUT FILES OR
015100* REJECTED OUTRIGHT.  THERE IS ONLY EVER ONE RECORD ON
015200* LOAN-PARAMETERS-IN.
015300*-----------------------------------------------------------*
015400 MAIN-PROCESS.
015500     PERFORM READ-LOAN-PARAMETER-RECORD.
015600     IF NOT LOAN-FILE-IS-AT-END
015700         PERFORM VALIDATE-LOAN-PARAMETERS
015800             THRU VALIDATE-LOAN-PARAMETERS-EXIT
015900         IF LOAN-PARAMETERS-ARE-VALID
016000             PERFORM BUILD-DISBURSEMENT-ENTRY
016100             PERFORM BUILD-INSTALLMENT-SCHEDULE
016200                 THRU BUILD-INSTALLMENT-SCHEDULE-EXIT
016210             IF STREAM-TABLE-OVERFLOWED
016220                 PERFORM REJECT-LOAN-PARAMETERS
016230             ELSE
016300                 PERFORM CALCULATE-LOAN-APR
016400                     THRU CALCULATE-LOAN-APR-EXIT
016500                 PERFORM WRITE-AMORTIZATION-SCHEDULE
016600                     THRU WRITE-AMORTIZATION-SCHEDULE-EXIT
016700                 PERFORM WRITE-RESULT-SUMMARY-RECORD
016800         ELSE
016900             PERFORM REJECT-LOAN-PARAMETERS.
017000
017100 READ-LOAN-PARAMETER-RECORD.
017200     READ LOAN-PARAMETERS-IN
017300         AT END MOVE "Y" TO LOAN-FILE-EOF-SW.
017400
017500*-----------------------------------------------------------*
017600* INPUT VALIDATION, LOAN PARAMETER RECORD.  EVERY EDIT RUNS --
017700* THIS IS NOT A STOP-AT-FIRST-FAILURE EDIT, SINCE THE ONLY
017800* THING DOWNSTREAM CARES ABOUT IS WHETHER THE RECORD AS A
017900* WHOLE IS VALID.
018000*-----------------------------------------------------------*
018100 VALIDATE-LOAN-PARAMETERS.
018200     MOVE "Y" TO LOAN-EDIT-SW.
018300     PERFORM EDIT-ANNUAL-RATE.
018400     PERFORM EDIT-LOAN-AMOUNT.
018500     PERFORM EDIT-BALLOON.
018600     PERFORM EDIT-LOAN-START-DATE.
018700     PERFORM EDIT-FIRST-REIMBURSEMENT-DATE.
018800     PERFORM EDIT-NUMBER-OF-INSTALLMENTS.
018900     PERFORM EDIT-MONTHLY-INSTALLMENT.
019000 VALIDATE-LOAN-PARAMETERS-EXIT.
019100     EXIT.
019200
019300 EDIT-ANNUAL-RATE.
019400     IF LOAN-ANNUAL-RATE < 0
019500         MOVE "N" TO LOAN-EDIT-SW
019600         MOVE "ANNUAL RATE NEGATIVE" TO LOAN-ABORT-REASON.
019700
019800 EDIT-LOAN-AMOUNT.
019900     IF LOAN-AMOUNT < 0
020000         MOVE "N" TO LOAN-EDIT-SW
020100         MOVE "LOAN AMOUNT NEGATIVE" TO LOAN-ABORT-REASON.
020200
020300 EDIT-BALLOON.
020400     IF LOAN-BALLOON > LOAN-AMOUNT
020500         MOVE "N" TO LOAN-EDIT-SW
020600         MOVE "BALLOON EXCEEDS LOAN AMOUNT" TO LOAN-ABORT-REASON.
020700
020800 EDIT-LOAN-START-DATE.
020900     IF LOAN-START-DATE = ZERO
021000         MOVE "N" TO LOAN-EDIT-SW
021100         MOVE "LOAN START DATE MISSING" TO LOAN-ABORT-REASON.
021200
021300*-----------------------------------------------------------*
021400* FIRST-REIMB-DAY-OF-MONTH IS CAPTURED HERE, NOT RE-EXTRACTED
021500* LATER, BECAUSE DAYCOUNT-WORK-DATE GETS REUSED CONSTANTLY BY
021600* THE DAY-COUNT ROUTINES ONCE THE SCHEDULE LOOP STARTS.
021700*-----------------------------------------------------------*
021800 EDIT-FIRST-REIMBURSEMENT-DATE.
021900     IF LOAN-FIRST-REIMBURSEMENT-DATE = ZERO
022000         MOVE "N" TO LOAN-EDIT-SW
022100         MOVE "FIRST REIMBURSEMENT DATE MISSING"
022200             TO LOAN-ABORT-REASON
022300     ELSE
022400         IF LOAN-FIRST-REIMBURSEMENT-DATE < LOAN-START-DATE
022500             MOVE "N" TO LOAN-EDIT-SW
022600             MOVE "FIRST REIMBURSEMENT BEFORE START"
022700                 TO LOAN-ABORT-REASON
022800         ELSE
022900             MOVE LOAN-FIRST-REIMBURSEMENT-DATE
023000                 TO DAYCOUNT-WORK-DATE
023100             IF DAYCOUNT-WORK-DD < 1 OR DAYCOUNT-WORK-DD > 28
023200                 MOVE "N" TO LOAN-EDIT-SW
023300                 MOVE "REIMBURSEMENT DAY-OF-MONTH NOT 1-28"
023400                     TO LOAN-ABORT-REASON
023500             ELSE
023600                 MOVE DAYCOUNT-WORK-DD
023700                     TO FIRST-REIMB-DAY-OF-MONTH.
023800
023900*-----------------------------------------------------------*
024000* NUMBER-OF-INSTALLMENTS IS UNSIGNED -- ZERO MEANS "NOT
024100* SET" AND ANYTHING ELSE IS ALREADY >= 1, SO THIS EDIT CAN
024200* NEVER ACTUALLY FAIL.  KEPT FOR PARITY WITH THE VALIDATION
024300* RULE -- THE FIXED-NUMBER-OF-INSTALLMENTS MODE IT WAS
024400* VALIDATING FOR WAS NEVER BUILT (SEE NON-GOALS).
024500*-----------------------------------------------------------*
024600 EDIT-NUMBER-OF-INSTALLMENTS.
024700     CONTINUE.
024800
024900 EDIT-MONTHLY-INSTALLMENT.
025000     IF LOAN-MONTHLY-INSTALLMENT NOT > 0
025100         MOVE "N" TO LOAN-EDIT-SW
025200         MOVE "MONTHLY INSTALLMENT NOT > ZERO" TO LOAN-ABORT-REASON.
025300
025400 REJECT-LOAN-PARAMETERS.
025500     DISPLAY LOAN-ABORT-MESSAGE-LINE.
025600
025700*-----------------------------------------------------------*
026000* BUILD THE DISBURSEMENT ROW -- THE FIRST ENTRY ON THE CASH-
026100*-----------------------------------------------------------*
026200 BUILD-DISBURSEMENT-ENTRY.
026300     MOVE LOAN-AMOUNT           TO STREAM-BALANCE-WORK.
026400     MOVE LOAN-START-DATE       TO SCHEDULE-CURRENT-DATE.
026500     MOVE LOAN-START-DATE       TO LOAN-ROW-DATE-WORK.
026600     COMPUTE LOAN-ROW-AMOUNT-WORK = ZERO - LOAN-AMOUNT.
026700     PERFORM ADD-STREAM-ENTRY.
026800
026900*-----------------------------------------------------------*
027000* THE AMORTIZATION LOOP.  LOOPS ONLY VIA PERFORM OF
027100* ACCRUE-INSTALLMENT-PERIOD -- ONE PASS PER INSTALLMENT,
027200* NOT AN INLINE PERFORM.
027300*-----------------------------------------------------------*
027400 BUILD-INSTALLMENT-SCHEDULE.
027500     PERFORM ACCRUE-INSTALLMENT-PERIOD
027600         THRU ACCRUE-INSTALLMENT-PERIOD-EXIT
027650         UNTIL STREAM-BALANCE-WORK NOT > LOAN-BALLOON
027660             OR STREAM-TABLE-OVERFLOWED.
027800 BUILD-INSTALLMENT-SCHEDULE-EXIT.
027900*    STREAM-TABLE-OVERFLOWED STOPS THE LOOP THE SAME PASS
027910*    IT TRIPS, SO ADD-STREAM-ENTRY'S ABORT MESSAGE ONLY PRINTS
027920*    ONCE.  MAIN-PROCESS RE-TESTS THE SWITCH AFTER THIS PERFORM
027930*    RETURNS AND ROUTES TO REJECT-LOAN-PARAMETERS INSTEAD OF
027940*    CALCULATING AN APR AGAINST A TRUNCATED STREAM (LN-0133).
027950     EXIT.
028000
028100 ACCRUE-INSTALLMENT-PERIOD.
028200     MOVE SCHEDULE-CURRENT-DATE TO LOAN-ROW-DATE-WORK.
028300     PERFORM COMPUTE-NEXT-REIMBURSEMENT-DATE.
028400     MOVE SCHEDULE-CURRENT-DATE   TO DAYCOUNT-START-DATE.
028500     MOVE NEXT-REIMBURSEMENT-DATE TO DAYCOUNT-END-DATE.
028600     PERFORM COMPUTE-PERIOD-DAY-SPLIT.
028700     PERFORM ACCRUE-PERIOD-INTEREST.
028800     PERFORM POST-INSTALLMENT-ROW.
028900     MOVE NEXT-REIMBURSEMENT-DATE TO SCHEDULE-CURRENT-DATE.
029000 ACCRUE-INSTALLMENT-PERIOD-EXIT.
029100     EXIT.
029200
029300*-----------------------------------------------------------*
029400* INTEREST ACCRUAL.  THE BALANCE IS RE-BASED BY (1 + GROWTH
029500* FACTOR), NOT MULTIPLIED BY (1 + RATE).  DO NOT "SIMPLIFY"
029600* THIS -- LOAN SVCS RAN THIS AGAINST THEIR OWN HAND-WORKED
029700* TEST LOAN AND IT MATCHES TO THE PENNY.  CARRIED AT FULL
029800* STREAM-BALANCE-WORK PRECISION, NO INTERMEDIATE ROUNDING.
030100*-----------------------------------------------------------*
030200 ACCRUE-PERIOD-INTEREST.
030300     COMPUTE DAYCOUNT-365-FACTOR =
030400             DAYCOUNT-DAYS-365 * (LOAN-ANNUAL-RATE / 365).
030500     COMPUTE DAYCOUNT-366-FACTOR =
030600             DAYCOUNT-DAYS-366 * (LOAN-ANNUAL-RATE / 366).
030700     COMPUTE LOAN-GROWTH-FACTOR =
030800             1 + DAYCOUNT-365-FACTOR + DAYCOUNT-366-FACTOR.
030900     COMPUTE LOAN-BALANCE-AFTER-ACCRUAL =
031000             STREAM-BALANCE-WORK +
031100             (STREAM-BALANCE-WORK * LOAN-GROWTH-FACTOR).
031200
031300*-----------------------------------------------------------*
031400* FINAL-INSTALLMENT RULE.  A PERIOD IS FINAL WHEN A FULL
031500* INSTALLMENT WOULD TAKE THE
031600* BALANCE BELOW THE BALLOON -- THE ROW THEN PAYS EXACTLY
031700* ENOUGH TO LAND ON THE BALLOON, NOT A FULL INSTALLMENT.
031800*-----------------------------------------------------------*
031900 POST-INSTALLMENT-ROW.
032000     IF LOAN-MONTHLY-INSTALLMENT <
032100             (LOAN-BALANCE-AFTER-ACCRUAL - LOAN-BALLOON)
032200         COMPUTE STREAM-BALANCE-WORK =
032300                 LOAN-BALANCE-AFTER-ACCRUAL -
032400                 LOAN-MONTHLY-INSTALLMENT
032500         MOVE LOAN-MONTHLY-INSTALLMENT TO LOAN-ROW-AMOUNT-WORK
032600     ELSE
032700         COMPUTE LOAN-ROW-AMOUNT-WORK =
032800                 LOAN-BALANCE-AFTER-ACCRUAL - LOAN-BALLOON
032900         MOVE LOAN-BALLOON TO STREAM-BALANCE-WORK.
033000     PERFORM ADD-STREAM-ENTRY.
033100
033200*-----------------------------------------------------------*
033300* APPENDS ONE ROW TO THE IN-MEMORY CASH-FLOW STREAM.
033400* LOAN-ROW-DATE-WORK/LOAN-ROW-AMOUNT-WORK MUST BE SET BY THE
033500* CALLER BEFORE PERFORM.  ABORTS THE RUN IF THE TABLE IS
033600* ALREADY FULL -- SEE WSSTRM01 FOR THE SIZING RATIONALE.
033700*-----------------------------------------------------------*
033800 ADD-STREAM-ENTRY.
033900     IF STREAM-ROW-COUNT >= 1200
034000         MOVE "Y" TO STREAM-TABLE-IS-FULL
034100         MOVE "SCHEDULE EXCEEDS 1200 ROW LIMIT"
034200             TO LOAN-ABORT-REASON
034300         DISPLAY LOAN-ABORT-MESSAGE-LINE
034400         MOVE "N" TO LOAN-EDIT-SW
034500     ELSE
034600         ADD 1 TO STREAM-ROW-COUNT
034700         SET STRM-IDX TO STREAM-ROW-COUNT
034800         MOVE STREAM-ROW-COUNT   TO STREAM-SEQUENCE-NUMBER(STRM-IDX)
034900         MOVE LOAN-ROW-DATE-WORK TO STREAM-DATE(STRM-IDX)
035000         MOVE LOAN-ROW-AMOUNT-WORK TO STREAM-AMOUNT(STRM-IDX).
035100
035200*-----------------------------------------------------------*
035300* APR BISECTION DRIVER.
035400*
035500* THE STOP CONDITION AS CODED IS "KEEP LOOPING WHILE THE
035600* BRACKET WIDTH IS <= 0.00001" -- WHICH, STARTING FROM A
035700* WIDTH OF 10.00000, IS FALSE ON THE FIRST CHECK, SO THE LOOP
035800* BODY NEVER RUNS AND RESULT-APR COMES OUT OF LOW-APR
035900* UNCHANGED (0.0000).  SEE THE 08/04/94 CHANGE LOG ENTRY --
036000* LOAN SVCS ASKED THAT THIS BE LEFT EXACTLY AS IT STANDS, SO
036100* NARROW-APR-BRACKET BELOW IS CARRIED AS WRITTEN EVEN THOUGH
036200* IT CANNOT CURRENTLY BE REACHED.
036300*-----------------------------------------------------------*
036400 CALCULATE-LOAN-APR.
036500     MOVE ZERO      TO APR-LOW-RATE.
036600     MOVE 10.00000  TO APR-HIGH-RATE.
036700     MOVE STREAM-ROW-COUNT TO APR-ROW-COUNT.
036800     PERFORM COMPUTE-APR-SCALE-K.
036900     PERFORM NARROW-APR-BRACKET
037000         THRU NARROW-APR-BRACKET-EXIT
037100         UNTIL (APR-HIGH-RATE - APR-LOW-RATE) > 0.00001.
037200     COMPUTE RESULT-APR ROUNDED = APR-LOW-RATE.
037300 CALCULATE-LOAN-APR-EXIT.
037400     EXIT.
037500
037600*-----------------------------------------------------------*
037700* K = ROUND(LOG10(ROW COUNT)), EMULATED WITHOUT AN INTRINSIC
037800* FUNCTION BY THE INTEGER BREAKPOINTS WHERE LOG10(N) CROSSES
037900* A HALF -- N=3.162 (K 0/1 BOUNDARY), N=31.62 (K 1/2), N=
038000* 316.2 (K 2/3).  ROW COUNT IS CAPPED AT 1200 BY WSSTRM01 SO
038100* K NEVER EXCEEDS 3.
038200*-----------------------------------------------------------*
038300 COMPUTE-APR-SCALE-K.
038400     IF APR-ROW-COUNT <= 3
038500         MOVE 0 TO APR-SCALE-K
038600     ELSE
038700         IF APR-ROW-COUNT <= 31
038800             MOVE 1 TO APR-SCALE-K
038900         ELSE
039000             IF APR-ROW-COUNT <= 316
039100                 MOVE 2 TO APR-SCALE-K
039200             ELSE
039300                 MOVE 3 TO APR-SCALE-K.
039400     COMPUTE APR-WORK-SCALE = 2 + APR-SCALE-K.
039500
039600*-----------------------------------------------------------*
039700* ONE BISECTION STEP.  NOT CURRENTLY REACHABLE -- SEE THE
039800* NOTE AT CALCULATE-LOAN-APR -- BUT CARRIED IN FULL SO THE
039900* NEXT PERSON WHO FIXES THE STOP CONDITION HAS SOMETHING
040000* CORRECT TO FALL INTO.
040100*-----------------------------------------------------------*
040200 NARROW-APR-BRACKET.
040300     COMPUTE APR-TEST-RATE-RAW =
040400             APR-LOW-RATE + ((APR-HIGH-RATE - APR-LOW-RATE) / 2).
040500     PERFORM ROUND-APR-TEST-RATE-HALF-DOWN.
040600     PERFORM VALUATE-CASH-STREAM.
040700     IF APR-SUM < 0
040800         MOVE APR-TEST-RATE TO APR-HIGH-RATE
040900     ELSE
041000         MOVE APR-TEST-RATE TO APR-LOW-RATE.
041100 NARROW-APR-BRACKET-EXIT.
041200     EXIT.
041300
041400*-----------------------------------------------------------*
041500* TEST-APR = LOW + (HIGH-LOW)/2, ROUND-HALF-DOWN TO 5
041600* DECIMALS.  THIS ERA'S COBOL HAS NO ROUNDED MODE IS CLAUSE,
041700* SO HALF-DOWN IS DONE BY HAND: SCALE UP, TRUNCATE, AND ONLY
041800* BUMP THE TRUNCATED VALUE WHEN THE DROPPED FRACTION IS
041900* STRICTLY MORE THAN ONE HALF (A FRACTION OF EXACTLY ONE
042000* HALF STAYS DOWN, WHICH IS WHAT HALF-DOWN MEANS).
042100*-----------------------------------------------------------*
042200 ROUND-APR-TEST-RATE-HALF-DOWN.
042300     COMPUTE RESCALE-SCALED-WORK = APR-TEST-RATE-RAW * 100000.
042400     MOVE RESCALE-SCALED-WORK TO RESCALE-SCALED-INTEGER.
042500     COMPUTE RESCALE-FRACTION-PART =
042600             RESCALE-SCALED-WORK - RESCALE-SCALED-INTEGER.
042700     IF RESCALE-FRACTION-PART > 0.5
042800         ADD 1 TO RESCALE-SCALED-INTEGER.
042900     COMPUTE APR-TEST-RATE = RESCALE-SCALED-INTEGER / 100000.
043000
043100*-----------------------------------------------------------*
043200* NET PRESENT VALUE OF THE WHOLE CASH-FLOW STREAM AT
043300* APR-TEST-RATE, DISCOUNTED FROM THE STREAM'S START DATE
043400* (ENTRY 1 -- THE DISBURSEMENT ROW).  USES THE FULL-RANGE
043500* DAY-COUNT SPLIT, NOT THE PER-PERIOD ONE, SINCE A ROW CAN
043600* BE MANY CALENDAR YEARS PAST THE START DATE.
043700*-----------------------------------------------------------*
043800 VALUATE-CASH-STREAM.
043900     MOVE ZERO TO APR-SUM.
044000     PERFORM VALUATE-ONE-STREAM-ROW
044100         THRU VALUATE-ONE-STREAM-ROW-EXIT
044200         VARYING STRM-IDX FROM 1 BY 1
044300         UNTIL STRM-IDX > STREAM-ROW-COUNT.
044400
044500 VALUATE-ONE-STREAM-ROW.
044600     MOVE STREAM-DATE(1)       TO DAYCOUNT-START-DATE.
044700     MOVE STREAM-DATE(STRM-IDX) TO DAYCOUNT-END-DATE.
044800     PERFORM COMPUTE-RANGE-DAY-SPLIT.
044900     COMPUTE APR-POWER =
045000             (DAYCOUNT-RANGE-DAYS-365 / 365) +
045100             (DAYCOUNT-RANGE-DAYS-366 / 366).
045200     PERFORM COMPUTE-APR-DISCOUNT-FACTOR.
045300     COMPUTE RESCALE-VALUE-IN = STREAM-AMOUNT(STRM-IDX) / APR-DIVISOR.
045400     MOVE APR-WORK-SCALE TO RESCALE-DECIMALS.
045500     PERFORM ROUND-HALF-UP-TO-RESCALE-DECIMALS.
045600     MOVE RESCALE-VALUE-OUT TO APR-VALUATED.
045700     ADD APR-VALUATED TO APR-SUM.
045800 VALUATE-ONE-STREAM-ROW-EXIT.
045900     EXIT.
046000
046100*-----------------------------------------------------------*
046200* DIVISOR = (1 + TEST-APR) ** POWER, SCALED (2+K) DECIMALS
046300* HALF-UP.  POWER IS A FRACTIONAL NUMBER OF YEARS, NOT AN
046400* INTEGER, SO THIS IS SPLIT INTO A WHOLE-YEAR PART (RAISED
046500* BY REPEATED MULTIPLICATION, THE ONLY KIND OF EXPONENT
046600* THIS SHOP'S COMPILERS HAVE EVER SUPPORTED WITHOUT A MATH
046700* LIBRARY) AND A STUB PART, PRORATED LINEARLY THE SAME WAY
046800* THE ODD-DAYS INTEREST ON A PARTIAL COMPOUNDING PERIOD IS
046900* PRORATED ELSEWHERE IN THIS DIVISION'S SYSTEMS.
047000*-----------------------------------------------------------*
047100 COMPUTE-APR-DISCOUNT-FACTOR.
047200     COMPUTE APR-GROWTH-BASE = 1 + APR-TEST-RATE.
047300     MOVE APR-POWER TO APR-POWER-WHOLE.
047400     COMPUTE APR-POWER-FRACTION = APR-POWER - APR-POWER-WHOLE.
047500     MOVE 1 TO APR-DIVISOR-RAW.
047600     PERFORM RAISE-GROWTH-BASE-TO-WHOLE-POWER
047700         THRU RAISE-GROWTH-BASE-TO-WHOLE-POWER-EXIT
047800         VARYING APR-POWER-COUNTER FROM 1 BY 1
047900         UNTIL APR-POWER-COUNTER > APR-POWER-WHOLE.
048000     COMPUTE APR-DIVISOR-RAW ROUNDED =
048100             APR-DIVISOR-RAW *
048200             (1 + (APR-POWER-FRACTION * APR-TEST-RATE)).
048300     MOVE APR-DIVISOR-RAW TO RESCALE-VALUE-IN.
048400     MOVE APR-WORK-SCALE  TO RESCALE-DECIMALS.
048500     PERFORM ROUND-HALF-UP-TO-RESCALE-DECIMALS.
048600     MOVE RESCALE-VALUE-OUT TO APR-DIVISOR.
048700
048800 RAISE-GROWTH-BASE-TO-WHOLE-POWER.
048900     COMPUTE APR-DIVISOR-RAW = APR-DIVISOR-RAW * APR-GROWTH-BASE.
049000 RAISE-GROWTH-BASE-TO-WHOLE-POWER-EXIT.
049100     EXIT.
049200
049300*-----------------------------------------------------------*
049400* GENERIC RESCALE TO RESCALE-DECIMALS PLACES, ROUND-HALF-UP,
049500* SIGNED-SAFE (THE STANDARD ROUNDED CLAUSE ROUNDS AWAY FROM
049600* ZERO ON A TIE, WHICH IS HALF-UP FOR NEGATIVE VALUED ROWS
049700* TOO).  RESCALE-VALUE-IN IN, RESCALE-VALUE-OUT OUT.
049800*-----------------------------------------------------------*
049900 ROUND-HALF-UP-TO-RESCALE-DECIMALS.
050000     SET POWER-IDX TO RESCALE-DECIMALS.
050100     SET POWER-IDX UP BY 1.
050200     COMPUTE RESCALE-SCALED-INTEGER ROUNDED =
050300             RESCALE-VALUE-IN * POWER-OF-TEN(POWER-IDX).
050400     COMPUTE RESCALE-VALUE-OUT =
050500             RESCALE-SCALED-INTEGER / POWER-OF-TEN(POWER-IDX).
050600
050700*-----------------------------------------------------------*
050800* WRITE-AMORTIZATION-SCHEDULE -- ONE DETAIL LINE PER STREAM
050900* ROW (SEQ 5 / DATE 10 / AMOUNT 14) PLUS ONE TRAILER LINE.
051000* NO CONTROL BREAKS -- ONE LOAN PER RUN.
051100*-----------------------------------------------------------*
051200 WRITE-AMORTIZATION-SCHEDULE.
051300     PERFORM WRITE-SCHEDULE-DETAIL-LINE
051400         VARYING STRM-IDX FROM 1 BY 1
051500         UNTIL STRM-IDX > STREAM-ROW-COUNT.
051600     PERFORM WRITE-SCHEDULE-TRAILER-LINE.
051700 WRITE-AMORTIZATION-SCHEDULE-EXIT.
051800     EXIT.
051900
052000 WRITE-SCHEDULE-DETAIL-LINE.
052100     MOVE SPACE TO SKED-DETAIL-LINE.
052200     MOVE STREAM-SEQUENCE-NUMBER(STRM-IDX) TO SKED-SEQ-OUT.
052300     MOVE STREAM-DATE(STRM-IDX) TO STREAM-DATE-WORK.
052400     MOVE STREAM-DATE-WORK-CCYY TO SKED-DATE-CCYY.
052500     MOVE STREAM-DATE-WORK-MM  TO SKED-DATE-MM.
052600     MOVE STREAM-DATE-WORK-DD  TO SKED-DATE-DD.
052700     MOVE STREAM-AMOUNT(STRM-IDX) TO SKED-AMOUNT-OUT.
052800     MOVE SKED-DETAIL-LINE TO SKED-PRINT-RECORD.
052900     WRITE SKED-PRINT-RECORD.
053000
053100 WRITE-SCHEDULE-TRAILER-LINE.
053200     MOVE SPACE TO SKED-TRAILER-LINE.
053300     MOVE STREAM-ROW-COUNT TO SKED-TRAILER-COUNT.
053400     MOVE RESULT-APR       TO SKED-TRAILER-APR.
053500     MOVE SKED-TRAILER-LINE TO SKED-PRINT-RECORD.
053600     WRITE SKED-PRINT-RECORD.
053700
053800*-----------------------------------------------------------*
053900* RESULT-SUMMARY-OUT.  RESULT-TOTAL-INTEREST IS A RESERVED
054000* FIELD -- LOAN SVCS NEVER REQUESTED A TOTAL-INTEREST FIGURE
054100* ON THIS REPORT, SO IT IS CARRIED ZERO-FILLED HERE AND NEVER
054200* COMPUTED.  DO NOT INVENT A FORMULA FOR IT.
054300*-----------------------------------------------------------*
054400 WRITE-RESULT-SUMMARY-RECORD.
054500     MOVE STREAM-ROW-COUNT      TO RESULT-SCHEDULE-COUNT.
054600     MOVE ZERO                  TO RESULT-TOTAL-INTEREST.
054700     WRITE RESULT-SUMMARY-RECORD.
